000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. YHNEWXFR.
000300 AUTHOR. JEFF BLACK.
000400 INSTALLATION. PRB DATA PROCESSING.
000500 DATE-WRITTEN. 05/08/89.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL SHOP USE ONLY.
000800*REMARKS AND MODIFICATIONS.
000900******************************************************************
001000* REMARKS:
001100* DAILY NEWS CUT.  READS THE SCRAPED YAHOO NEWS FEED TABLE,
001200* KEEPS WHAT POSTED IN THE LAST BUSINESS DAY (3PM YESTERDAY
001300* THRU 2:59PM TODAY, JST), DROPS ANYTHING ALREADY SITTING IN
001400* TODAY'S OUTPUT TABLE BY URL, BUILDS THE DUP-TITLE CHECK AND
001500* RUNNING SEQUENCE NUMBER, AND APPENDS THE SURVIVORS TO THE
001600* TABLE NAMED FOR TODAY (YYMMDD).  WRITES A HEADER ROW FIRST
001700* IF THE TABLE IS NEW OR EMPTY.
001800*
001900* NO DOLLARS MOVE IN THIS PROGRAM - THE ONLY ARITHMETIC IS THE
002000* RUNNING SEQUENCE NUMBER.
002100******************************************************************
002200*  MODIFICATION HISTORY:
002300*
002400*   WRITTEN: 05/08/1989                                           
002500*   PROGRAMMER: J. BLACK                                          
002600*   MODIFICATION: ORIGINAL WRITE-UP FOR THE NEWS DESK EXTRACT.    
002700*                 READS NEWSFEED TABLE, BUILDS DAILY-DATED        
002800*                 OUTPUT TABLE WITH RUNNING SEQ NO (CHG PKG 0118).
002900*
003000*   MODIFIED: 11/14/1991                                          
003100*   PROGRAMMER: J. BLACK                                          
003200*   MODIFICATION: ADDED THE FORWARD DUP-TITLE LOOKUP (COLUMN J) - 
003300*                 DESK WAS GETTING THE SAME STORY TWICE A DAY     
003400*                 UNDER TWO HEADLINES (CHG PKG 0204).             
003500*
003600*   MODIFIED: 03/02/1994                                          
003700*   PROGRAMMER: J. CLENDENING                                     
003800*   MODIFICATION: TITLE-KEY CLEANSE NOW STRIPS THE BRACKET        
003900*                 PUNCTUATION TOO (ASKED FOR BY THE DESK, SEE     
004000*                 TICKET NEWS-0041), NOT JUST SPACES/COMMAS.      
004100*
004200*   MODIFIED: 09/21/1995                                          
004300*   PROGRAMMER: J. CLENDENING                                     
004400*   MODIFICATION: SHORT-FORM POST DATE (MM/DD HH:MM, NO YEAR)     
004500*                 WAS BLOWING UP ON SINGLE-DIGIT MONTHS - REDID   
004600*                 THE PARSE WITH UNSTRING INSTEAD OF FIXED        
004700*                 COLUMNS (CHG PKG 0266).                         
004800*
004900*   MODIFIED: 12/04/1998                                          
005000*   PROGRAMMER: D. MARR                                           
005100*   MODIFICATION: Y2K - WINDOWED THE 2-DIGIT YEAR COMING BACK     
005200*                 FROM ACCEPT FROM DATE (YY LESS THAN 50 = 20XX,  
005300*                 ELSE 19XX) SO THE SHORT-FORM POST DATE BUILDS   
005400*                 THE RIGHT CENTURY ON THE OUTPUT ROW (CHG PKG    
005500*                 0310 - Y2K REMEDIATION PROJECT).                
005600*
005700*   MODIFIED: 02/17/1999                                          
005800*   PROGRAMMER: D. MARR                                           
005900*   MODIFICATION: RETESTED YEAR-END ROLLOVER OF THE WINDOW CALC   
006000*                 (12/31 TO 01/01) AFTER THE Y2K FIX ABOVE - NO   
006100*                 CHANGE NEEDED, LOGGED FOR THE AUDIT FILE.       
006200*
006300*   MODIFIED: 08/09/2001                                          
006400*   PROGRAMMER: J. CLENDENING                                     
006500*   MODIFICATION: DAILY OUTPUT TABLE NOW CREATED AUTOMATICALLY    
006600*                 (OPEN OUTPUT/CLOSE ON FILE STATUS 35) INSTEAD   
006700*                 OF OPERATOR HAVING TO PRE-ALLOCATE IT EACH      
006800*                 MORNING (CHG PKG 0398).                         
006900*
007000*   MODIFIED: 04/30/2004                                          
007100*   PROGRAMMER: J. CLENDENING                                     
007200*   MODIFICATION: RUN LOG NOW ALSO GOES TO PRLINE (PRINTER/       
007300*                 SPOOL COPY) SO THE OPERATOR DOESN'T HAVE TO     
007400*                 CAPTURE THE DISPLAY OUTPUT BY HAND (REQ         
007500*                 TICKET NEWS-0077).                              
007600*
007700*   MODIFIED: 06/19/2009                                          
007800*   PROGRAMMER: R. KOVACS                                         
007900*   MODIFICATION: URL DEDUP TABLE BUMPED FROM 800 TO 2000         
008000*                 ENTRIES - FEED VOLUME OUTGREW THE OLD LIMIT     
008100*                 LAST QUARTER (CHG PKG 0455).                    
008200*
008300*   MODIFIED:
008400*   PROGRAMMER:
008500*   MODIFICATION:
008600*
008700******************************************************************
008800 ENVIRONMENT DIVISION.
008900 CONFIGURATION SECTION.
009000 SOURCE-COMPUTER. HP-9000.
009100 OBJECT-COMPUTER. HP-9000.
009200 SPECIAL-NAMES.
009300     C01 IS TOP-OF-FORM
009400     CLASS W-DIGIT-CLASS IS "0" THRU "9"
009500     UPSI-0 ON STATUS IS WS-RERUN-SW
009600     UPSI-0 OFF STATUS IS WS-NORMAL-SW.
009700 INPUT-OUTPUT SECTION.
009800 FILE-CONTROL.
009900 COPY NFSEL.
010000 COPY DOSEL.
010100     SELECT PRLINE ASSIGN PRINT WS-LOG-FILENAME
010200     STATUS PR-STATUS.
010300 DATA DIVISION.
010400 FILE SECTION.
010500 FD  NFFILE
010600     RECORDING MODE IS F
010700     BLOCK CONTAINS 0 RECORDS
010800     LABEL RECORDS ARE STANDARD.
010900 01  NF-RECORD.
011000 COPY NFREC.
011100 FD  DOFILE
011200     RECORDING MODE IS F
011300     BLOCK CONTAINS 0 RECORDS
011400     LABEL RECORDS ARE STANDARD.
011500 01  DO-RECORD.
011600 COPY DOREC.
011700 FD  PRLINE LABEL RECORD OMITTED DATA RECORD LINEPR.
011800 01  LINEPR.
011900     05  LP-TEXT                    PIC X(80).
012000     05  FILLER                     PIC X(52) VALUE SPACES.
012100 
012200 WORKING-STORAGE SECTION.
012300******************************************************************
012400* PROGRAM CONSTANTS AND LITERALS
012500******************************************************************
012600 01  WS-CONSTANTS.
012700     05  WS-SOURCE-LIT              PIC X(10) VALUE "Yahoo".
012800     05  WS-HEADER-TAG              PIC X(10) VALUE "ソース".
012900     05  WS-NODUP-LIT               PIC X(20) VALUE "ダブり無し".
013000     05  FILLER                     PIC X(10) VALUE SPACES.
013100 
013200******************************************************************
013300* FILE STATUS AND SWITCHES
013400******************************************************************
013500 01  WS-FILE-STATUSES.
013600     05  NF-STATUS                  PIC XX VALUE SPACES.
013700         88  NF-OK                      VALUE "00".
013800         88  NF-EOF                     VALUE "10".
013900     05  DO-STATUS                  PIC XX VALUE SPACES.
014000         88  DO-OK                      VALUE "00".
014100         88  DO-EOF                     VALUE "10".
014200         88  DO-NOT-FOUND               VALUE "35".
014300     05  PR-STATUS                  PIC XX VALUE SPACES.
014400         88  PR-OK                      VALUE "00".
014500     05  FILLER                     PIC X(06) VALUE SPACES.
014600 
014700 01  WS-SWITCHES.
014800     05  WS-NF-EOF-SW               PIC X VALUE "N".
014900         88  WS-NF-EOF                  VALUE "Y".
015000     05  WS-DO-EOF-SW               PIC X VALUE "N".
015100         88  WS-DO-EOF                  VALUE "Y".
015200     05  WS-HDR-FOUND-SW            PIC X VALUE "N".
015300         88  WS-HDR-FOUND               VALUE "Y".
015400     05  WS-URL-FOUND-SW            PIC X VALUE "N".
015500         88  WS-URL-FOUND               VALUE "Y".
015600     05  WS-FWD-FOUND-SW            PIC X VALUE "N".
015700         88  WS-FWD-FOUND               VALUE "Y".
015800     05  WS-DATE-OK-SW              PIC X VALUE "N".
015900         88  WS-DATE-OK                 VALUE "Y".
016000     05  WS-DATE-FORMAT-SW          PIC X VALUE SPACES.
016100     05  WS-RERUN-SW                PIC X VALUE "N".
016200     05  WS-NORMAL-SW               PIC X VALUE "N".
016300     05  FILLER                     PIC X(04) VALUE SPACES.
016400 
016500******************************************************************
016600* RUN COUNTERS - ALL PACKED, NO MONEY IN THIS PROGRAM
016700******************************************************************
016800 01  WS-COUNTERS.
016900     05  WS-READ-CNT                PIC S9(6) COMP-3 VALUE ZEROS.
017000     05  WS-SKIP-CNT                PIC S9(6) COMP-3 VALUE ZEROS.
017100     05  WS-KEPT-CNT                PIC S9(6) COMP-3 VALUE ZEROS.
017200     05  WS-URL-CNT                 PIC S9(6) COMP-3 VALUE ZEROS.
017300     05  WS-SEQ-BASE                PIC S9(6) COMP-3 VALUE ZEROS.
017400     05  FILLER                     PIC X(04) VALUE SPACES.
017500
017600******************************************************************
017700* STANDALONE SCRATCH ITEMS - NOT PART OF ANY RECORD LAYOUT, KEPT
017800* AS 77-LEVELS THE OLD WAY INSTEAD OF BURYING THEM IN A GROUP.
017900******************************************************************
018000 77  WS-LEAP-QUOT                   PIC S9(6) COMP-3 VALUE ZERO.
018100 77  WS-LEAP-REM                    PIC S9(6) COMP-3 VALUE ZERO.
018200 77  WS-CURRENT-TIME                PIC 9(06) VALUE ZEROS.
018300
018400******************************************************************
018500* TABLE SUBSCRIPTS - BINARY, NEVER PACKED
018600******************************************************************
018700 01  WS-SUBSCRIPTS.
018800     05  WS-URL-IDX                 PIC S9(4) COMP VALUE ZERO.
018900     05  WS-KEPT-IDX                PIC S9(4) COMP VALUE ZERO.
019000     05  WS-FWD-IDX                 PIC S9(4) COMP VALUE ZERO.
019100     05  WS-CHAR-IDX                PIC S9(4) COMP VALUE ZERO.
019200     05  FILLER                     PIC X(04) VALUE SPACES.
019300 
019400******************************************************************
019500* JST DATE/TIME WORK AREA - NO INTRINSIC FUNCTIONS ON THIS BOX,
019600* EVERYTHING BELOW IS HAND ROLLED.
019700******************************************************************
019800 01  WS-DATE-TIME-WORK.
019900     05  WS-TODAY-YYMMDD            PIC 9(06) VALUE ZEROS.
020000     05  WS-TODAY-BREAKOUT REDEFINES WS-TODAY-YYMMDD.
020100         10  WS-TODAY-YY            PIC 99.
020200         10  WS-TODAY-MM            PIC 99.
020300         10  WS-TODAY-DD            PIC 99.
020400     05  WS-TODAY-CC                PIC 99 VALUE ZEROS.
020500     05  WS-YESTERDAY-YYMMDD        PIC 9(06) VALUE ZEROS.
020600     05  WS-YESTERDAY-BREAKOUT REDEFINES WS-YESTERDAY-YYMMDD.
020700         10  WS-YEST-YY             PIC 99.
020800         10  WS-YEST-MM             PIC 99.
020900         10  WS-YEST-DD             PIC 99.
021000     05  FILLER                     PIC X(06) VALUE SPACES.
021100 
021200* DAYS-IN-MONTH TABLE, LOADED VIA FILLER/REDEFINES THE OLD WAY -
021300* FEBRUARY CARRIES 28, LEAP YEARS PATCHED AT RUN TIME.
021400 01  WS-DAYS-IN-MONTH-TBL.
021500     05  FILLER                     PIC 9(02) VALUE 31.
021600     05  FILLER                     PIC 9(02) VALUE 28.
021700     05  FILLER                     PIC 9(02) VALUE 31.
021800     05  FILLER                     PIC 9(02) VALUE 30.
021900     05  FILLER                     PIC 9(02) VALUE 31.
022000     05  FILLER                     PIC 9(02) VALUE 30.
022100     05  FILLER                     PIC 9(02) VALUE 31.
022200     05  FILLER                     PIC 9(02) VALUE 31.
022300     05  FILLER                     PIC 9(02) VALUE 30.
022400     05  FILLER                     PIC 9(02) VALUE 31.
022500     05  FILLER                     PIC 9(02) VALUE 30.
022600     05  FILLER                     PIC 9(02) VALUE 31.
022700 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TBL.
022800     05  WS-DIM-TBL                 PIC 9(02) OCCURS 12 TIMES.
022900 
023000* 12-DIGIT YYMMDDHHMMSS COMPARE STAMPS FOR THE BUSINESS WINDOW.
023100 01  WS-WINDOW-STAMPS.
023200     05  WS-START-STAMP             PIC 9(12) VALUE ZEROS.
023300     05  WS-END-STAMP               PIC 9(12) VALUE ZEROS.
023400     05  FILLER                     PIC X(06) VALUE SPACES.
023500 
023600 01  WS-STAMP-BUILD-AREA.
023700     05  WS-SBA-YYMMDD              PIC 9(06).
023800     05  WS-SBA-HHMMSS              PIC 9(06).
023900 01  WS-STAMP-BUILD REDEFINES WS-STAMP-BUILD-AREA
024000                                    PIC 9(12).
024100 
024200* PARSED FEED-ROW TIMESTAMP, SAME 12-DIGIT SHAPE AS THE WINDOW.
024300 01  WS-PARSED-STAMP-AREA.
024400     05  WS-PARSED-YYMMDD           PIC 9(06) VALUE ZEROS.
024500     05  WS-PARSED-HHMMSS           PIC 9(06) VALUE ZEROS.
024600 01  WS-PARSED-YMD-BREAKOUT REDEFINES WS-PARSED-STAMP-AREA.
024700     05  WS-PARSED-YY               PIC 99.
024800     05  WS-PARSED-MM               PIC 99.
024900     05  WS-PARSED-DD               PIC 99.
025000     05  WS-PARSED-HH               PIC 99.
025100     05  WS-PARSED-MIN              PIC 99.
025200     05  WS-PARSED-SEC              PIC 99.
025300 01  WS-PARSED-STAMP REDEFINES WS-PARSED-STAMP-AREA
025400                                    PIC 9(12).
025500 
025600******************************************************************
025700* TIMESTAMP UNSTRING WORK AREA - HANDLES THE SINGLE-DIGIT MONTH/
025800* DAY FORMS (7/31) AS WELL AS THE ZERO-PADDED ONES.
025900******************************************************************
026000 01  WS-DATE-TOKENS.
026100     05  WS-TOK-1                   PIC X(04) JUST RIGHT
026200                                     VALUE SPACES.
026300     05  WS-TOK-2                   PIC X(04) JUST RIGHT
026400                                     VALUE SPACES.
026500     05  WS-TOK-3                   PIC X(04) JUST RIGHT
026600                                     VALUE SPACES.
026700     05  WS-TOK-4                   PIC X(04) JUST RIGHT
026800                                     VALUE SPACES.
026900     05  WS-TOK-5                   PIC X(04) JUST RIGHT
027000                                     VALUE SPACES.
027100     05  WS-TOK-6                   PIC X(04) JUST RIGHT
027200                                     VALUE SPACES.
027300     05  FILLER                     PIC X(04) VALUE SPACES.
027400 
027500 01  WS-LONG-CCYY-TEXT              PIC X(04) VALUE SPACES.
027600 01  WS-OUT-CCYY-TEXT               PIC X(04) VALUE SPACES.
027700 
027800 01  WS-POST-DATE-WORK.
027900     05  WS-PDW-RAW                 PIC X(19) VALUE SPACES.
028000     05  FILLER                     PIC X(04) VALUE SPACES.
028100 
028200******************************************************************
028300* OUTPUT FILE NAME - BUILT EACH RUN FROM TODAY'S DATE THE SAME
028400* WAY THE CIRCULATION CSV PROGRAMS BUILD THEIRS.
028500******************************************************************
028600 01  WS-OUTPUT-FILENAME.
028700     05  FILLER                     PIC X(19) VALUE
028800         "/home/prb/f/newsdt/".
028900     05  FILLER                     PIC X(06) VALUE "DAILY-".
029000     05  WS-OUT-FN-DATE             PIC 9(06).
029100     05  FILLER                     PIC X(04) VALUE ".TBL".
029200 
029300 01  WS-LOG-FILENAME.
029400     05  FILLER                     PIC X(19) VALUE
029500         "/home/prb/f/newsdt/".
029600     05  FILLER                     PIC X(04) VALUE "LOG-".
029700     05  WS-LOG-FN-DATE             PIC 9(06).
029800     05  FILLER                     PIC X(04) VALUE ".PRT".
029900 
030000 01  WS-LOG-LINE                    PIC X(80) VALUE SPACES.
030100 
030200******************************************************************
030300* TITLE-KEY CLEANSE WORK AREA (BUSINESS RULE 4)
030400******************************************************************
030500 01  WS-TITLE-CLEAN-WORK.
030600     05  WS-CLEAN-RAW               PIC X(100) VALUE SPACES.
030700     05  WS-CLEAN-LEN               PIC S9(4) COMP VALUE ZERO.
030800     05  WS-CLEAN-KEY               PIC X(40) VALUE SPACES.
030900     05  WS-ONE-CHAR                PIC X VALUE SPACE.
031000     05  FILLER                     PIC X(04) VALUE SPACES.
031100 
031200******************************************************************
031300* EXISTING-URL DEDUP TABLE - LOADED FROM THE DAY'S OUTPUT TABLE
031400* BEFORE THE FEED IS EVER READ (RULE 3).
031500******************************************************************
031600 01  WS-URL-TABLE.
031700     05  WS-URL-ENTRY OCCURS 2000 TIMES
031800                      INDEXED BY WS-URL-X.
031900         10  WS-URL-VALUE           PIC X(80).
032000         10  FILLER                 PIC X(02) VALUE SPACES.
032100     05  FILLER                     PIC X(04) VALUE SPACES.
032200 
032300******************************************************************
032400* KEPT-ROW WORK TABLE - HOLDS THIS RUN'S SURVIVORS UNTIL THE
032500* FORWARD DUP-TITLE CHECK (RULE 5) HAS RUN OVER THE WHOLE BLOCK.
032600******************************************************************
032700 01  WS-KEPT-TABLE.
032800     05  WS-KEPT-ENTRY OCCURS 500 TIMES
032900                       INDEXED BY WS-KEPT-X.
033000         10  WS-KEPT-A              PIC X(10).
033100         10  WS-KEPT-B              PIC X(100).
033200         10  WS-KEPT-C              PIC X(80).
033300         10  WS-KEPT-D              PIC X(10).
033400         10  WS-KEPT-E              PIC X(30).
033500         10  WS-KEPT-K              PIC X(40).
033600         10  WS-KEPT-J              PIC X(20).
033700         10  WS-KEPT-L              PIC 9(6).
033800     05  FILLER                     PIC X(06) VALUE SPACES.
033900 
034000******************************************************************
034100* HEADER ROW - WRITTEN AT ITS OWN (SHORTER) WIDTH, NOT FORCED
034200* INTO THE DATA ROW'S COLUMN WIDTHS.  THE ORIGINAL SPREADSHEET
034300* NEVER MADE THE LABEL ROW LINE UP WITH THE DATA ROWS EITHER.
034400******************************************************************
034500 01  WS-HEADER-LINE.
034600     05  FILLER                     PIC X(12) VALUE "ソース".
034700     05  FILLER                     PIC X(12) VALUE "タイトル".
034800     05  FILLER                     PIC X(06) VALUE "URL".
034900     05  FILLER                     PIC X(12) VALUE "投稿日".
035000     05  FILLER                     PIC X(12) VALUE "引用元".
035100     05  FILLER                     PIC X(18) VALUE "コメント数".
035200     05  FILLER                     PIC X(15) VALUE "ポジネガ".
035300     05  FILLER                     PIC X(18) VALUE "カテゴリー".
035400     05  FILLER                     PIC X(15) VALUE "有料記事".
035500     05  FILLER                     PIC X(30) VALUE
035600         "J列(ダブりチェック)".
035700     05  FILLER                     PIC X(34) VALUE
035800         "K列（タイトル抜粋）".
035900     05  FILLER                     PIC X(20) VALUE
036000         "L列（番号）".
036100 
036200 PROCEDURE DIVISION.
036300******************************************************************
036400* 0000-MAIN-RTN - TOP LEVEL CONTROL.  SEE THE BATCH FLOW STEPS
036500* 1 THRU 5 IN THE PARAGRAPH NAMES BELOW.
036600******************************************************************
036700 0000-MAIN-RTN.
036800     PERFORM 1100-ESTABLISH-WINDOW THRU 1100-EXIT.
036900     PERFORM 0050-OPEN-LOG THRU 0050-EXIT.
037000     IF WS-RERUN-SW = "Y"
037100         MOVE "UPSI-0 ON - RERUN MODE REQUESTED BY OPERATOR"
037200             TO WS-LOG-LINE
037300         PERFORM 9000-LOG-LINE THRU 9000-EXIT
037400     ELSE
037500         IF WS-NORMAL-SW = "Y"
037600             MOVE "UPSI-0 OFF - NORMAL OVERNIGHT SCHEDULE"
037700                 TO WS-LOG-LINE
037800             PERFORM 9000-LOG-LINE THRU 9000-EXIT
037900         END-IF
038000     END-IF.
038100     PERFORM 0100-OPEN-FEED THRU 0100-EXIT.
038200     PERFORM 0200-OPEN-OR-CREATE-DO THRU 0200-EXIT.
038300     PERFORM 1300-LOAD-EXISTING-OUTPUT THRU 1300-EXIT.
038400     PERFORM 1400-READ-FEED-LOOP THRU 1400-EXIT
038500         UNTIL WS-NF-EOF.
038600     PERFORM 1500-FORWARD-DUP-CHECK THRU 1500-EXIT.
038700     PERFORM 1600-WRITE-OUTPUT THRU 1600-EXIT.
038800     PERFORM 1700-CLOSE-AND-REPORT THRU 1700-EXIT.
038900     STOP RUN.
039000 
039100******************************************************************
039200* 0050 - 0200  OPEN ROUTINES
039300******************************************************************
039400 0050-OPEN-LOG.
039500     MOVE WS-TODAY-YYMMDD TO WS-LOG-FN-DATE.
039600     OPEN OUTPUT PRLINE.
039700     IF NOT PR-OK
039800         DISPLAY "PRLINE OPEN FAILED: " PR-STATUS
039900         STOP RUN
040000     END-IF.
040100 0050-EXIT.
040200     EXIT.
040300 
040400 0100-OPEN-FEED.
040500     OPEN INPUT NFFILE.
040600     IF NOT NF-OK
040700         MOVE "UNABLE TO OPEN NEWS FEED TABLE - RUN ABORTED"
040800             TO WS-LOG-LINE
040900         PERFORM 9000-LOG-LINE THRU 9000-EXIT
041000         CLOSE PRLINE
041100         STOP RUN
041200     END-IF.
041300* FIRST ROW OF THE FEED IS A HEADING ROW - THROW IT AWAY.
041400     READ NFFILE INTO NF-RECORD
041500         AT END MOVE "Y" TO WS-NF-EOF-SW.
041600     IF NOT WS-NF-EOF
041700         READ NFFILE INTO NF-RECORD
041800             AT END MOVE "Y" TO WS-NF-EOF-SW
041900     END-IF.
042000 0100-EXIT.
042100     EXIT.
042200 
042300 0200-OPEN-OR-CREATE-DO.
042400     OPEN INPUT DOFILE.
042500     IF DO-NOT-FOUND
042600         MOVE "DAILY OUTPUT TABLE NOT FOUND - CREATING EMPTY"
042700             TO WS-LOG-LINE
042800         PERFORM 9000-LOG-LINE THRU 9000-EXIT
042900         OPEN OUTPUT DOFILE
043000         CLOSE DOFILE
043100         OPEN INPUT DOFILE
043200     ELSE
043300         IF NOT DO-OK
043400             MOVE "UNABLE TO OPEN DAILY OUTPUT TABLE - RUN ABORTED"
043500                 TO WS-LOG-LINE
043600             PERFORM 9000-LOG-LINE THRU 9000-EXIT
043700             CLOSE NFFILE PRLINE
043800             STOP RUN
043900         END-IF
044000     END-IF.
044100 0200-EXIT.
044200     EXIT.
044300 
044400******************************************************************
044500* 1100 - ESTABLISH THE JST BUSINESS WINDOW (RULE 1) AND BUILD
044600* THE DATED TABLE NAMES.
044700******************************************************************
044800 1100-ESTABLISH-WINDOW.
044900     ACCEPT WS-TODAY-YYMMDD FROM DATE.
045000     ACCEPT WS-CURRENT-TIME FROM TIME.
045100     IF WS-TODAY-YY LESS THAN 50
045200         MOVE 20 TO WS-TODAY-CC
045300     ELSE
045400         MOVE 19 TO WS-TODAY-CC
045500     END-IF.
045600     PERFORM 1150-DERIVE-YESTERDAY THRU 1150-EXIT.
045700     MOVE WS-YESTERDAY-YYMMDD TO WS-SBA-YYMMDD.
045800     MOVE 150000 TO WS-SBA-HHMMSS.
045900     MOVE WS-STAMP-BUILD TO WS-START-STAMP.
046000     MOVE WS-TODAY-YYMMDD TO WS-SBA-YYMMDD.
046100     MOVE 145959 TO WS-SBA-HHMMSS.
046200     MOVE WS-STAMP-BUILD TO WS-END-STAMP.
046300     MOVE WS-TODAY-YYMMDD TO WS-OUT-FN-DATE.
046400     STRING "NEWS WINDOW " WS-START-STAMP " THRU " WS-END-STAMP
046500         DELIMITED BY SIZE INTO WS-LOG-LINE.
046600 1100-EXIT.
046700     EXIT.
046800 
046900* CLASSIC DAY-MINUS-ONE CALCULATION - NO INTRINSIC FUNCTIONS.
047000 1150-DERIVE-YESTERDAY.
047100     MOVE WS-TODAY-YY TO WS-YEST-YY.
047200     MOVE WS-TODAY-MM TO WS-YEST-MM.
047300     MOVE WS-TODAY-DD TO WS-YEST-DD.
047400     SUBTRACT 1 FROM WS-YEST-DD.
047500     IF WS-YEST-DD = 0
047600         SUBTRACT 1 FROM WS-YEST-MM
047700         IF WS-YEST-MM = 0
047800             MOVE 12 TO WS-YEST-MM
047900             SUBTRACT 1 FROM WS-YEST-YY
048000         END-IF
048100         PERFORM 1160-SET-LAST-DAY-OF-MONTH THRU 1160-EXIT
048200     END-IF.
048300 1150-EXIT.
048400     EXIT.
048500 
048600 1160-SET-LAST-DAY-OF-MONTH.
048700     MOVE WS-DIM-TBL (WS-YEST-MM) TO WS-YEST-DD.
048800     IF WS-YEST-MM = 2
048900         DIVIDE WS-YEST-YY BY 4 GIVING WS-LEAP-QUOT
049000             REMAINDER WS-LEAP-REM
049100         IF WS-LEAP-REM = 0
049200             MOVE 29 TO WS-YEST-DD
049300         END-IF
049400     END-IF.
049500 1160-EXIT.
049600     EXIT.
049700 
049800******************************************************************
049900* 1300 - PREPARE THE OUTPUT SIDE (BATCH FLOW STEP 2).  READ THE
050000* WHOLE OF TODAY'S OUTPUT TABLE BEFORE THE FEED IS TOUCHED -
050100* WE NEED THE FULL URL SET AND THE LAST SEQUENCE NUMBER.
050200******************************************************************
050300 1300-LOAD-EXISTING-OUTPUT.
050400     MOVE ZERO TO WS-URL-CNT.
050500     MOVE ZERO TO WS-SEQ-BASE.
050600     MOVE "N" TO WS-HDR-FOUND-SW.
050700     MOVE "N" TO WS-DO-EOF-SW.
050800     READ DOFILE INTO DO-RECORD
050900         AT END MOVE "Y" TO WS-DO-EOF-SW.
051000     IF NOT WS-DO-EOF
051100         IF DO-SOURCE-SHEET = WS-HEADER-TAG
051200             MOVE "Y" TO WS-HDR-FOUND-SW
051300             READ DOFILE INTO DO-RECORD
051400                 AT END MOVE "Y" TO WS-DO-EOF-SW
051500         END-IF
051600     END-IF.
051700     PERFORM 1350-SCAN-DO-ROWS THRU 1350-EXIT
051800         UNTIL WS-DO-EOF.
051900     CLOSE DOFILE.
052000     STRING "EXISTING OUTPUT URLS: " WS-URL-CNT
052100         "  LAST SEQ NO: " WS-SEQ-BASE
052200         DELIMITED BY SIZE INTO WS-LOG-LINE.
052300     PERFORM 9000-LOG-LINE THRU 9000-EXIT.
052400 1300-EXIT.
052500     EXIT.
052600 
052700 1350-SCAN-DO-ROWS.
052800     IF WS-URL-CNT LESS THAN 2000
052900         ADD 1 TO WS-URL-CNT
053000         MOVE DO-URL TO WS-URL-VALUE (WS-URL-CNT)
053100     ELSE
053200         MOVE "URL TABLE FULL - DEDUP MAY BE INCOMPLETE"
053300             TO WS-LOG-LINE
053400         PERFORM 9000-LOG-LINE THRU 9000-EXIT
053500     END-IF.
053600     IF DO-SEQ-NO IS NUMERIC
053700         MOVE DO-SEQ-NO TO WS-SEQ-BASE
053800     END-IF.
053900     READ DOFILE INTO DO-RECORD
054000         AT END MOVE "Y" TO WS-DO-EOF-SW.
054100 1350-EXIT.
054200     EXIT.
054300 
054400******************************************************************
054500* 1400 - READ AND FILTER THE FEED (BATCH FLOW STEP 3).
054600******************************************************************
054700 1400-READ-FEED-LOOP.
054800     ADD 1 TO WS-READ-CNT.
054900     PERFORM 2000-PROCESS-FEED-ROW THRU 2000-EXIT.
055000     READ NFFILE INTO NF-RECORD
055100         AT END MOVE "Y" TO WS-NF-EOF-SW.
055200 1400-EXIT.
055300     EXIT.
055400 
055500 2000-PROCESS-FEED-ROW.
055600     IF NF-TITLE = SPACES OR NF-URL = SPACES
055700         ADD 1 TO WS-SKIP-CNT
055800         MOVE "SKIPPED - INCOMPLETE FEED ROW" TO WS-LOG-LINE
055900         PERFORM 9000-LOG-LINE THRU 9000-EXIT
056000         GO TO 2000-EXIT
056100     END-IF.
056200     MOVE NF-POST-DATE TO WS-PDW-RAW.
056300     PERFORM 2100-PARSE-POST-DATE THRU 2100-EXIT.
056400     IF NOT WS-DATE-OK
056500         ADD 1 TO WS-SKIP-CNT
056600         STRING "SKIPPED - UNPARSEABLE DATE: " NF-POST-DATE
056700             DELIMITED BY SIZE INTO WS-LOG-LINE
056800         PERFORM 9000-LOG-LINE THRU 9000-EXIT
056900         GO TO 2000-EXIT
057000     END-IF.
057100     IF WS-PARSED-STAMP LESS THAN WS-START-STAMP
057200         OR WS-PARSED-STAMP GREATER THAN WS-END-STAMP
057300         GO TO 2000-EXIT
057400     END-IF.
057500     PERFORM 2300-SEARCH-URL-TABLE THRU 2300-EXIT.
057600     IF WS-URL-FOUND
057700         GO TO 2000-EXIT
057800     END-IF.
057900     PERFORM 2400-BUILD-KEPT-ROW THRU 2400-EXIT.
058000 2000-EXIT.
058100     EXIT.
058200 
058300******************************************************************
058400* 2100 - PARSE NF-POST-DATE (RULE 2).  LONG FORM ALWAYS HAS A
058500* SLASH IN POSITION 5 (YYYY/); ANYTHING ELSE IS TRIED AS THE
058600* SHORT FORM.
058700******************************************************************
058800 2100-PARSE-POST-DATE.
058900     MOVE "N" TO WS-DATE-OK-SW.
059000     MOVE SPACES TO WS-DATE-TOKENS.
059100     IF WS-PDW-RAW (5:1) = "/" AND WS-PDW-RAW (1:4) IS NUMERIC
059200         PERFORM 2110-PARSE-LONG-FORM THRU 2110-EXIT
059300     ELSE
059400         PERFORM 2120-PARSE-SHORT-FORM THRU 2120-EXIT
059500     END-IF.
059600 2100-EXIT.
059700     EXIT.
059800 
059900 2110-PARSE-LONG-FORM.
060000     UNSTRING WS-PDW-RAW DELIMITED BY "/" OR " " OR ":"
060100         INTO WS-TOK-1 WS-TOK-2 WS-TOK-3
060200              WS-TOK-4 WS-TOK-5 WS-TOK-6.
060300     PERFORM 2130-VALIDATE-AND-SET-LONG THRU 2130-EXIT.
060400 2110-EXIT.
060500     EXIT.
060600 
060700 2130-VALIDATE-AND-SET-LONG.
060800     INSPECT WS-TOK-1 REPLACING ALL SPACE BY "0".
060900     INSPECT WS-TOK-2 REPLACING ALL SPACE BY "0".
061000     INSPECT WS-TOK-3 REPLACING ALL SPACE BY "0".
061100     INSPECT WS-TOK-4 REPLACING ALL SPACE BY "0".
061200     INSPECT WS-TOK-5 REPLACING ALL SPACE BY "0".
061300     INSPECT WS-TOK-6 REPLACING ALL SPACE BY "0".
061400     IF WS-TOK-1 IS NOT W-DIGIT-CLASS
061500         OR WS-TOK-2 IS NOT W-DIGIT-CLASS
061600         OR WS-TOK-3 IS NOT W-DIGIT-CLASS
061700         OR WS-TOK-4 IS NOT W-DIGIT-CLASS
061800         OR WS-TOK-5 IS NOT W-DIGIT-CLASS
061900         OR WS-TOK-6 IS NOT W-DIGIT-CLASS
062000         GO TO 2130-EXIT
062100     END-IF.
062200     MOVE WS-TOK-1 TO WS-LONG-CCYY-TEXT.
062300     MOVE WS-TOK-1 (3:2) TO WS-PARSED-YY.
062400     MOVE WS-TOK-2 (3:2) TO WS-PARSED-MM.
062500     MOVE WS-TOK-3 (3:2) TO WS-PARSED-DD.
062600     MOVE WS-TOK-4 (3:2) TO WS-PARSED-HH.
062700     MOVE WS-TOK-5 (3:2) TO WS-PARSED-MIN.
062800     MOVE WS-TOK-6 (3:2) TO WS-PARSED-SEC.
062900     MOVE "L" TO WS-DATE-FORMAT-SW.
063000     MOVE "Y" TO WS-DATE-OK-SW.
063100 2130-EXIT.
063200     EXIT.
063300 
063400 2120-PARSE-SHORT-FORM.
063500     UNSTRING WS-PDW-RAW DELIMITED BY "/" OR " " OR ":"
063600         INTO WS-TOK-1 WS-TOK-2 WS-TOK-3 WS-TOK-4.
063700     MOVE SPACES TO WS-TOK-5 WS-TOK-6.
063800     INSPECT WS-TOK-1 REPLACING ALL SPACE BY "0".
063900     INSPECT WS-TOK-2 REPLACING ALL SPACE BY "0".
064000     INSPECT WS-TOK-3 REPLACING ALL SPACE BY "0".
064100     INSPECT WS-TOK-4 REPLACING ALL SPACE BY "0".
064200     IF WS-TOK-1 IS NOT W-DIGIT-CLASS
064300         OR WS-TOK-2 IS NOT W-DIGIT-CLASS
064400         OR WS-TOK-3 IS NOT W-DIGIT-CLASS
064500         OR WS-TOK-4 IS NOT W-DIGIT-CLASS
064600         GO TO 2120-EXIT
064700     END-IF.
064800     MOVE WS-TODAY-YY TO WS-PARSED-YY.
064900     MOVE WS-TOK-1 (3:2) TO WS-PARSED-MM.
065000     MOVE WS-TOK-2 (3:2) TO WS-PARSED-DD.
065100     MOVE WS-TOK-3 (3:2) TO WS-PARSED-HH.
065200     MOVE WS-TOK-4 (3:2) TO WS-PARSED-MIN.
065300     MOVE ZERO TO WS-PARSED-SEC.
065400     MOVE "S" TO WS-DATE-FORMAT-SW.
065500     MOVE "Y" TO WS-DATE-OK-SW.
065600 2120-EXIT.
065700     EXIT.
065800 
065900******************************************************************
066000* 2300 - URL DEDUP AGAINST EXISTING OUTPUT ROWS ONLY (RULE 3).
066100******************************************************************
066200 2300-SEARCH-URL-TABLE.
066300     MOVE "N" TO WS-URL-FOUND-SW.
066400     PERFORM 2310-CHECK-ONE-URL THRU 2310-EXIT
066500         VARYING WS-URL-IDX FROM 1 BY 1
066600         UNTIL WS-URL-IDX GREATER WS-URL-CNT
066700            OR WS-URL-FOUND.
066800 2300-EXIT.
066900     EXIT.
067000 
067100 2310-CHECK-ONE-URL.
067200     IF WS-URL-VALUE (WS-URL-IDX) = NF-URL
067300         MOVE "Y" TO WS-URL-FOUND-SW
067400     END-IF.
067500 2310-EXIT.
067600     EXIT.
067700 
067800******************************************************************
067900* 2400 - DERIVE OUTPUT FIELDS FOR A KEPT ROW (BATCH FLOW STEP 4).
068000******************************************************************
068100 2400-BUILD-KEPT-ROW.
068200     ADD 1 TO WS-KEPT-CNT.
068300     MOVE WS-KEPT-CNT TO WS-KEPT-IDX.
068400     MOVE WS-SOURCE-LIT TO WS-KEPT-A (WS-KEPT-IDX).
068500     MOVE NF-TITLE TO WS-KEPT-B (WS-KEPT-IDX).
068600     MOVE NF-URL TO WS-KEPT-C (WS-KEPT-IDX).
068700     PERFORM 2450-FORMAT-POST-DATE THRU 2450-EXIT.
068800     MOVE NF-SOURCE TO WS-KEPT-E (WS-KEPT-IDX).
068900     PERFORM 2500-CLEANSE-TITLE-KEY THRU 2500-EXIT.
069000     MOVE WS-CLEAN-KEY TO WS-KEPT-K (WS-KEPT-IDX).
069100     MOVE SPACES TO WS-KEPT-J (WS-KEPT-IDX).
069200     COMPUTE WS-KEPT-L (WS-KEPT-IDX) =
069300         WS-SEQ-BASE + WS-KEPT-CNT.
069400 2400-EXIT.
069500     EXIT.
069600 
069700* REFORMATS THE PARSED DATE AS YYYY/MM/DD FOR COLUMN D.
069800 2450-FORMAT-POST-DATE.
069900     IF WS-DATE-FORMAT-SW = "L"
070000         MOVE WS-LONG-CCYY-TEXT TO WS-OUT-CCYY-TEXT
070100     ELSE
070200         MOVE WS-TODAY-CC TO WS-OUT-CCYY-TEXT (1:2)
070300         MOVE WS-PARSED-YY TO WS-OUT-CCYY-TEXT (3:2)
070400     END-IF.
070500     STRING WS-OUT-CCYY-TEXT "/" WS-PARSED-MM "/" WS-PARSED-DD
070600         DELIMITED BY SIZE INTO WS-KEPT-D (WS-KEPT-IDX).
070700 2450-EXIT.
070800     EXIT.
070900 
071000******************************************************************
071100* 2500 - TITLE-KEY CLEANSE (RULE 4).  STRIPS NOISE CHARACTERS,
071200* KEEPS THE FIRST 20 SURVIVORS.  THE BRACKET PUNCTUATION IS
071300* MULTI-BYTE SO IT IS STRIPPED AS WHOLE LITERALS BEFORE THE
071400* SINGLE-BYTE SCAN RUNS - THIS BOX HAS NO DBCS SUPPORT.
071500******************************************************************
071600 2500-CLEANSE-TITLE-KEY.
071700     MOVE NF-TITLE TO WS-CLEAN-RAW.
071800     INSPECT WS-CLEAN-RAW REPLACING ALL "【" BY SPACES.
071900     INSPECT WS-CLEAN-RAW REPLACING ALL "】" BY SPACES.
072000     INSPECT WS-CLEAN-RAW REPLACING ALL "「" BY SPACES.
072100     INSPECT WS-CLEAN-RAW REPLACING ALL "」" BY SPACES.
072200     MOVE SPACES TO WS-CLEAN-KEY.
072300     MOVE ZERO TO WS-CLEAN-LEN.
072400     PERFORM 2510-SCAN-ONE-CHAR THRU 2510-EXIT
072500         VARYING WS-CHAR-IDX FROM 1 BY 1
072600         UNTIL WS-CHAR-IDX GREATER 100
072700            OR WS-CLEAN-LEN = 20.
072800 2500-EXIT.
072900     EXIT.
073000 
073100 2510-SCAN-ONE-CHAR.
073200     MOVE WS-CLEAN-RAW (WS-CHAR-IDX:1) TO WS-ONE-CHAR.
073300     IF WS-ONE-CHAR = SPACE
073400         OR WS-ONE-CHAR = ","
073500         OR WS-ONE-CHAR = "."
073600         OR WS-ONE-CHAR = "-"
073700         OR WS-ONE-CHAR = "_"
073800         OR WS-ONE-CHAR = "<"
073900         OR WS-ONE-CHAR = ">"
074000         OR WS-ONE-CHAR = "("
074100         OR WS-ONE-CHAR = ")"
074200         CONTINUE
074300     ELSE
074400         ADD 1 TO WS-CLEAN-LEN
074500         MOVE WS-ONE-CHAR TO WS-CLEAN-KEY (WS-CLEAN-LEN:1)
074600     END-IF.
074700 2510-EXIT.
074800     EXIT.
074900 
075000******************************************************************
075100* 1500 - FORWARD DUP-TITLE CHECK OVER THE KEPT BLOCK (RULE 5).
075200* EACH ROW LOOKS ONLY AT LATER ROWS IN THIS RUN'S BLOCK, NEVER
075300* AT THE PRE-EXISTING TABLE.
075400******************************************************************
075500 1500-FORWARD-DUP-CHECK.
075600     PERFORM 1510-CHECK-ONE-KEPT THRU 1510-EXIT
075700         VARYING WS-KEPT-IDX FROM 1 BY 1
075800         UNTIL WS-KEPT-IDX GREATER WS-KEPT-CNT.
075900 1500-EXIT.
076000     EXIT.
076100 
076200 1510-CHECK-ONE-KEPT.
076300     MOVE "N" TO WS-FWD-FOUND-SW.
076400     PERFORM 1520-SCAN-FORWARD THRU 1520-EXIT
076500         VARYING WS-FWD-IDX FROM WS-KEPT-IDX BY 1
076600         UNTIL WS-FWD-IDX GREATER WS-KEPT-CNT
076700            OR WS-FWD-FOUND.
076800     IF NOT WS-FWD-FOUND
076900         MOVE WS-NODUP-LIT TO WS-KEPT-J (WS-KEPT-IDX)
077000     END-IF.
077100 1510-EXIT.
077200     EXIT.
077300 
077400 1520-SCAN-FORWARD.
077500     IF WS-FWD-IDX NOT = WS-KEPT-IDX
077600         IF WS-KEPT-K (WS-FWD-IDX) = WS-KEPT-K (WS-KEPT-IDX)
077700             MOVE WS-KEPT-L (WS-FWD-IDX) TO
077800                 WS-KEPT-J (WS-KEPT-IDX)
077900             MOVE "Y" TO WS-FWD-FOUND-SW
078000         END-IF
078100     END-IF.
078200 1520-EXIT.
078300     EXIT.
078400 
078500******************************************************************
078600* 1600 - WRITE (BATCH FLOW STEP 5).
078700******************************************************************
078800 1600-WRITE-OUTPUT.
078900     IF WS-KEPT-CNT = 0
079000         MOVE "NO NEW NEWS FOUND - NOTHING APPENDED"
079100             TO WS-LOG-LINE
079200         PERFORM 9000-LOG-LINE THRU 9000-EXIT
079300         GO TO 1600-EXIT
079400     END-IF.
079500     OPEN EXTEND DOFILE.
079600     IF NOT DO-OK
079700         MOVE "UNABLE TO OPEN DAILY OUTPUT TABLE FOR APPEND"
079800             TO WS-LOG-LINE
079900         PERFORM 9000-LOG-LINE THRU 9000-EXIT
080000         CLOSE NFFILE PRLINE
080100         STOP RUN
080200     END-IF.
080300     IF NOT WS-HDR-FOUND
080400         PERFORM 1650-WRITE-HEADER THRU 1650-EXIT
080500     END-IF.
080600     PERFORM 1660-WRITE-ONE-ROW THRU 1660-EXIT
080700         VARYING WS-KEPT-IDX FROM 1 BY 1
080800         UNTIL WS-KEPT-IDX GREATER WS-KEPT-CNT.
080900     CLOSE DOFILE.
081000     STRING "APPENDED " WS-KEPT-CNT " NEW ROWS TO TABLE "
081100         WS-OUT-FN-DATE
081200         DELIMITED BY SIZE INTO WS-LOG-LINE.
081300     PERFORM 9000-LOG-LINE THRU 9000-EXIT.
081400 1600-EXIT.
081500     EXIT.
081600 
081700 1650-WRITE-HEADER.
081800     MOVE SPACES TO DO-RECORD.
081900     WRITE DO-RECORD FROM WS-HEADER-LINE.
082000 1650-EXIT.
082100     EXIT.
082200 
082300 1660-WRITE-ONE-ROW.
082400     MOVE SPACES TO DO-RECORD.
082500     MOVE WS-KEPT-A (WS-KEPT-IDX) TO DO-SOURCE-SHEET.
082600     MOVE WS-KEPT-B (WS-KEPT-IDX) TO DO-TITLE.
082700     MOVE WS-KEPT-C (WS-KEPT-IDX) TO DO-URL.
082800     MOVE WS-KEPT-D (WS-KEPT-IDX) TO DO-POST-DATE.
082900     MOVE WS-KEPT-E (WS-KEPT-IDX) TO DO-ORIGIN.
083000     MOVE SPACES TO DO-COMMENT-CNT DO-POSNEG DO-CATEGORY
083100                    DO-PAID-FLAG.
083200     MOVE WS-KEPT-J (WS-KEPT-IDX) TO DO-DUP-CHECK.
083300     MOVE WS-KEPT-K (WS-KEPT-IDX) TO DO-TITLE-KEY.
083400     MOVE WS-KEPT-L (WS-KEPT-IDX) TO DO-SEQ-NO.
083500     WRITE DO-RECORD.
083600 1660-EXIT.
083700     EXIT.
083800 
083900******************************************************************
084000* 1700 - CLOSE UP AND FINAL COUNTS FOR THE RUN LOG.
084100******************************************************************
084200 1700-CLOSE-AND-REPORT.
084300     STRING "FEED ROWS READ: " WS-READ-CNT
084400         "  SKIPPED: " WS-SKIP-CNT
084500         "  KEPT: " WS-KEPT-CNT
084600         DELIMITED BY SIZE INTO WS-LOG-LINE.
084700     PERFORM 9000-LOG-LINE THRU 9000-EXIT.
084800     MOVE SPACES TO LINEPR.
084900     WRITE LINEPR AFTER ADVANCING C01.
085000     CLOSE NFFILE.
085100     CLOSE PRLINE.
085200 1700-EXIT.
085300     EXIT.
085400 
085500******************************************************************
085600* 9000 - ONE LOG LINE, BOTH TO THE CONSOLE AND TO PRLINE.
085700******************************************************************
085800 9000-LOG-LINE.
085900     MOVE SPACES TO LINEPR.
086000     MOVE WS-LOG-LINE TO LP-TEXT.
086100     WRITE LINEPR AFTER ADVANCING 1.
086200     DISPLAY WS-LOG-LINE.
086300     MOVE SPACES TO WS-LOG-LINE.
086400 9000-EXIT.
086500     EXIT.
