000100*****************************************************************
000200* DOREC    -  RECORD LAYOUT FOR THE DAY'S OUTPUT TABLE (DO).
000300*             COLUMNS A THRU L MATCH THE HEADING ROW WRITTEN BY
000400*             1650-WRITE-HEADER IN THE NEWS TRANSFER PROGRAM.
000500*             COLUMNS F THRU I ARE LEFT BLANK HERE AND FILLED BY
000600*             THE DOWNSTREAM ENRICHMENT RUN (COMMENT COUNT,
000700*             SENTIMENT, CATEGORY, PAID-ARTICLE FLAG).
000800*****************************************************************
000900     05  DO-SOURCE-SHEET            PIC X(010).
001000*        A  -  CONSTANT 'Yahoo' - NAME OF THE FEED.
001100     05  DO-TITLE                   PIC X(100).
001200*        B  -  HEADLINE, COPIED VERBATIM FROM NF-TITLE.
001300     05  DO-URL                     PIC X(080).
001400*        C  -  ARTICLE URL - DEDUP KEY AGAINST PRIOR ROWS.
001500     05  DO-POST-DATE               PIC X(010).
001600*        D  -  POSTING DATE, REFORMATTED YYYY/MM/DD.
001700     05  DO-ORIGIN                  PIC X(030).
001800*        E  -  PUBLICATION NAME, COPIED FROM NF-SOURCE.
001900     05  DO-COMMENT-CNT             PIC X(010).
002000*        F  -  LEFT BLANK BY THIS RUN.
002100     05  DO-POSNEG                  PIC X(010).
002200*        G  -  LEFT BLANK BY THIS RUN.
002300     05  DO-CATEGORY                PIC X(010).
002400*        H  -  LEFT BLANK BY THIS RUN.
002500     05  DO-PAID-FLAG               PIC X(010).
002600*        I  -  LEFT BLANK BY THIS RUN.
002700     05  DO-DUP-CHECK               PIC X(020).
002800*        J  -  FORWARD DUP-TITLE CHECK RESULT (SEE RULE 5).
002900     05  DO-TITLE-KEY               PIC X(040).
003000*        K  -  CLEANSED 20-CHARACTER TITLE EXCERPT.
003100     05  DO-SEQ-NO                  PIC 9(006).
003200*        L  -  RUNNING SEQUENCE NUMBER.
003300     05  FILLER                     PIC X(010) VALUE SPACES.
003400*        RESERVED FOR FUTURE OUTPUT COLUMNS.
