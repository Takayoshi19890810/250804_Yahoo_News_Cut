000100*****************************************************************
000200* DOSEL    -  FILE-CONTROL ENTRY FOR THE DAY'S OUTPUT TABLE.
000300*             THE ASSIGN NAME IS BUILT AT RUN TIME IN
000400*             WS-OUTPUT-FILENAME SO EACH RUN OPENS THE TABLE
000500*             NAMED FOR TODAY'S DATE (YYMMDD), THE SAME WAY
000600*             THE CIRCULATION PRINT PROGRAMS BUILD A DATED
000700*             CSV NAME IN WS-FILENAME.
000800*****************************************************************
000900     SELECT DOFILE ASSIGN TO WS-OUTPUT-FILENAME
001000            ORGANIZATION IS LINE SEQUENTIAL
001100            FILE STATUS IS DO-STATUS
