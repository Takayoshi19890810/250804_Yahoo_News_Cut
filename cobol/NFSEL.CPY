000100*****************************************************************
000200* NFSEL    -  FILE-CONTROL ENTRY FOR THE NEWS FEED MASTER TABLE
000300*             (YAHOO-SOURCED ARTICLE SCRAPE).  COPY'D INTO THE
000400*             FILE-CONTROL PARAGRAPH OF ANY PROGRAM THAT READS
000500*             THE FEED.  DO NOT CODE A SELECT FOR NFFILE BY HAND,
000600*             COPY THIS MEMBER SO THE ASSIGN NAME STAYS IN SYNC
000700*             SHOP-WIDE.
000800*****************************************************************
000900     SELECT NFFILE ASSIGN TO NEWSFEED
001000            ORGANIZATION IS LINE SEQUENTIAL
001100            FILE STATUS IS NF-STATUS
