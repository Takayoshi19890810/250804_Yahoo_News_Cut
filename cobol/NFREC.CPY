000100*****************************************************************
000200* NFREC    -  RECORD LAYOUT FOR THE NEWS FEED MASTER TABLE (NF).
000300*             ONE ROW PER SCRAPED ARTICLE.  ROW 1 OF THE TABLE
000400*             IS A HEADING ROW AND CARRIES NO USABLE DATA -
000500*             CALLING PROGRAM SKIPS IT.
000600*             WIDTHS ARE GENEROUS FIXED ALLOCATIONS, NOT THE
000700*             TRUE LENGTH OF THE SOURCE TEXT.
000800*****************************************************************
000900     05  NF-TITLE                   PIC X(100).
001000*        ARTICLE HEADLINE - MAY CARRY JAPANESE BRACKET PUNCT.
001100     05  NF-URL                     PIC X(080).
001200*        ARTICLE URL - THE UNIQUE IDENTITY OF THE ARTICLE.
001300     05  NF-POST-DATE               PIC X(019).
001400*        POSTING TIMESTAMP AS TEXT, ONE OF TWO ACCEPTED FORMS -
001500*        MM/DD HH:MM  (YEAR IMPLIED)  OR  YYYY/MM/DD HH:MM:SS.
001600     05  NF-SOURCE                  PIC X(030).
001700*        NAME OF THE PUBLICATION THAT ORIGINATED THE ARTICLE.
001800     05  FILLER                     PIC X(006) VALUE SPACES.
001900*        RESERVED FOR FUTURE FEED COLUMNS.
